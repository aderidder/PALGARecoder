000100******************************************************************
000200*    COPYBOOK:  CDBKVALU                                        *
000300*    TITLE:     PALGA PROTOCOL CODEBOOK - VALUE-LIST RECORD     *
000400*    PURPOSE:   ONE RECORD PER CODED VALUE A PROTOCOL COLUMN    *
000500*               CAN TAKE.  ONLY PRESENT WHEN THE OWNING         *
000600*               CDBKCNPT ENTRY CARRIES CNPT-HAS-VALUE-LIST "Y". *
000700*    KEY:       VALU-PROTOCOL-VERSION + VALU-PALGA-COL-NAME +   *
000800*               VALU-SOURCE-VALUE                               *
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    031589 JS  ORIGINAL LAYOUT.                                *
001200*    091793 RH  WIDENED VALU-VALUE-DISPLAY 40 TO 60 TO MATCH    *
001300*               THE CDBKCNPT CHANGE SAME DATE.                  *
001400******************************************************************
001500 01  CDBK-VALU-REC.
001600     05  VALU-PROTOCOL-VERSION       PIC 9(4).
001700     05  VALU-PALGA-COL-NAME         PIC X(40).
001800     05  VALU-SOURCE-VALUE           PIC X(30).
001900     05  VALU-VALUE-CODE             PIC X(20).
002000     05  VALU-VALUE-CODESYSTEM       PIC X(20).
002100     05  VALU-VALUE-DISPLAY          PIC X(60).
002200     05  FILLER                      PIC X(06).
