000100******************************************************************
000200*    COPYBOOK:  HSKPVALU                                        *
000300*    TITLE:     PALGA HOUSEKEEPING CODEBOOK - VALUE-LIST RECORD *
000400*    PURPOSE:   ONE RECORD PER CODED VALUE OF A HOUSEKEEPING    *
000500*               COLUMN.  OWNING CONCEPT IS HSKPCNPT.            *
000600*    KEY:       HSKP-VALU-COL-NAME + HSKP-VALU-SOURCE-VALUE     *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    031589 JS  ORIGINAL LAYOUT.                                *
001000******************************************************************
001100 01  HSKP-VALU-REC.
001200     05  HSKP-VALU-COL-NAME          PIC X(40).
001300     05  HSKP-VALU-SOURCE-VALUE      PIC X(30).
001400     05  HSKP-VALU-DISPLAY           PIC X(60).
001500     05  FILLER                      PIC X(05).
