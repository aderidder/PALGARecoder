000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PALGRCOD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/89.
000600 DATE-COMPILED. 03/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RECODES A PALGA PATHOLOGY EXPORT FILE.
001300*          THE EXPORT IS A TAB-SEPARATED TEXT FILE - RECORD 1 IS
001400*          A ROW OF PALGA COLUMN NAMES, EVERY RECORD AFTER THAT
001500*          IS ONE PATHOLOGY REPORT, ONE FIELD PER COLUMN.
001600*
001700*          EVERY COLUMN NAME AND EVERY CODED DATA VALUE IS LOOKED
001800*          UP IN ONE OF TWO REFERENCE CODEBOOKS - THE PROTOCOL
001900*          CODEBOOK (KEYED BY PROTOCOL VERSION, FROM THE PALGA
002000*          REGISTRY'S OWN DATASET) OR THE HOUSEKEEPING CODEBOOK
002100*          (THE HANDFUL OF ADMINISTRATIVE COLUMNS THAT ARE NOT
002200*          PART OF ANY PROTOCOL, E.G. THE T-NUMBER).  A COLUMN
002300*          NAME MAY CARRY A TRAILING ROMAN NUMERAL WHEN THE SAME
002400*          QUESTION IS ASKED A SECOND OR THIRD TIME ON THE SAME
002500*          REPORT (COLONBIOPT, COLONBIOPTII, COLONBIOPTIII ...) -
002600*          SUBROUTINE ROMANSFX PEELS THIS OFF BEFORE THE CODEBOOK
002700*          LOOKUP AND THE SUFFIX IS PUT BACK ON THE TRANSLATED
002800*          HEADER NAME.
002900*
003000*          THE FILE IS READ TWICE.  PASS ONE FINDS, FOR EVERY
003100*          COLUMN, THE HIGHEST PROTOCOL VERSION (DEPVENR) SEEN ON
003200*          ANY ROW THAT ACTUALLY USED THE COLUMN - THAT VERSION
003300*          DRIVES THE HEADER TRANSLATION.  PASS TWO TRANSLATES
003400*          AND WRITES EVERY DATA ROW, USING *THAT ROW'S OWN*
003500*          DEPVENR TO PICK THE CODEBOOK VERSION FOR ITS VALUES.
003600*
003700*          A COLUMN THAT NEVER CARRIED A VALUE IN ANY ROW IS
003800*          DROPPED FROM THE OUTPUT ENTIRELY (HEADER AND DATA).
003900*
004000*          A VALUE OR HEADER WITH NO CODEBOOK ENTRY IS NOT AN
004100*          ERROR - THE ORIGINAL TEXT PASSES THROUGH UNCHANGED AND
004200*          A DIAGNOSTIC LINE IS WRITTEN TO SYSOUT.  THE RUN ONLY
004300*          ABENDS ON A STRUCTURAL PROBLEM (EMPTY INPUT FILE, BAD
004400*          CONTROL CARD, A REFERENCE FILE THAT WILL NOT OPEN).
004500*
004600*          OUTPUT FORMAT CODE (FROM THE PALGACTL CONTROL CARD)
004700*               1 = CODES
004800*               2 = DESCRIPTIONS
004900*               3 = CODESYSTEM_AND_CODES
005000*               4 = CODES_AND_DESCRIPTIONS
005100*               5 = CODESYSTEM_AND_CODES_AND_DESCRIPTIONS
005200*          HOUSEKEEPING CONCEPTS AND VALUES CARRY NO CODE OR
005300*          CODESYSTEM OF THEIR OWN (HSKPCNPT/HSKPVALU HOLD ONLY A
005400*          DISPLAY STRING) SO THEY NEVER GO NEAR CNCPTFMT - THE
005500*          DISPLAY STRING IS MOVED STRAIGHT ACROSS REGARDLESS OF
005600*          THE CONTROL CARD'S FORMAT CODE.
005700*
005800******************************************************************
005900
006000         CONTROL CARD            -   DDS0001.PALGACTL
006100
006200         PROTOCOL CONCEPTS       -   DDS0001.CDBKCNPT
006300         PROTOCOL VALUE LISTS    -   DDS0001.CDBKVALU
006400         HOUSEKEEPING CONCEPTS   -   DDS0001.HSKPCNPT
006500         HOUSEKEEPING VALUES     -   DDS0001.HSKPVALU
006600
006700         PALGA EXPORT IN         -   DDS0001.PALGAIN
006800         RECODED EXPORT OUT      -   DDS0001.PALGAOUT
006900
007000         DUMP/DIAGNOSTIC FILE    -   SYSOUT
007100
007200******************************************************************
007300*    CHANGE LOG                                                 *
007400*    031589 JS  ORIGINAL PROGRAM.                                *
007500*    082290 JS  ADDED THE TWO-PASS READ SO A COLUMN'S HEADER IS  *
007600*               TRANSLATED WITH THE HIGHEST VERSION SEEN IN THE  *
007700*               WHOLE FILE, NOT JUST THE FIRST ROW - REGISTRY    *
007800*               LIAISON OFFICE REQUEST, SEE RUN BOOK NOTE 14.    *
007900*    040291 JS  ADDED THE SYSOUT DIAGNOSTIC LINE FOR UNKNOWN     *
008000*               HEADERS/VALUES (COPYBOOK PALGADGN) IN PLACE OF   *
008100*               THE ORIGINAL "SKIP AND SAY NOTHING" BEHAVIOR.    *
008200*    091793 RH  WIDENED CONCEPT/VALUE DISPLAY FIELDS 40 TO 60 -  *
008300*               SEE SAME-DATE CHANGES IN CDBKCNPT/CDBKVALU.      *
008400*    052394 RH  ROMAN SUFFIX RESOLUTION NOW UPPERCASES THE       *
008500*               COLUMN NAME BEFORE CALLING ROMANSFX - TICKET     *
008600*               PR-1523, SAME ROOT CAUSE AS THE ROMANSFX FIX.    *
008700*    030798 MM  CALL-COUNT INSTRUMENTATION ADDED TO MATCH THE    *
008800*               SUBPROGRAMS FOR THE RECODER VOLUME STUDY.        *
008900*    112999 MM  Y2K REVIEW - THIS PROGRAM HAS NO CALENDAR-DATE   *
009000*               FIELDS, ONLY THE PALGA PROTOCOL-VERSION NUMBER,  *
009100*               WHICH IS NOT A DATE.  NO CHANGES REQUIRED.       *
009200*               SIGNED OFF PER PR-1981.                         *
009300*    081502 KD  CONTROL-CARD FORMAT CODE NOW VALIDATED AGAINST   *
009400*               CLASS FORMAT-DIGIT BEFORE THE FIRST CALL TO      *
009500*               CNCPTFMT - A BLANK CARD WAS FORMATTING EVERY     *
009600*               CONCEPT AS NULLS INSTEAD OF ABENDING.  PR-2240.  *
009700*    110604 KD  RAISED THE COLUMN TABLE FROM 150 TO 300 ENTRIES  *
009800*               FOR THE NEW COMBINED SKIN/COLON PROTOCOL.        *
009900*    031207 TW  DRIVER NOW INCREMENTS ITS OWN CALL-COUNT AT EACH CALL  *
010000*               TO ROMANSFX AND CNCPTFMT, MATCHING THE SUBPROGRAMS'    *
010100*               OWN COUNTERS AS THE 030798 ENTRY ABOVE PROMISED.  THE  *
010200*               CONTROL-CARD FORMAT-CODE EDIT NOW ACTUALLY USES THE    *
010300*               CLASS FORMAT-DIGIT TEST THE 081502 ENTRY CLAIMED ALL   *
010400*               ALONG.  PR-2612.                                       *
010500*    031207 TW  HOUSEKEEPING VALUES NEVER CARRY A CODE OR              *
010600*               CODESYSTEM OF THEIR OWN, SO WS-HSKP-FORMAT-CODE AND THE*
010700*               REMARKS CLAIM THAT THEY WENT THROUGH CNCPTFMT WERE BOTH*
010800*               WRONG - FIELD DELETED, THE DISPLAY STRING STILL MOVES  *
010900*               STRAIGHT ACROSS AS THE CODE ALWAYS DID.  PR-2613.      *
011000******************************************************************
011100 ENVIRONMENT DIVISION.
011200 CONFIGURATION SECTION.
011300 SOURCE-COMPUTER. IBM-390.
011400 OBJECT-COMPUTER. IBM-390.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     CLASS FORMAT-DIGIT IS "1" THRU "5".
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000     SELECT SYSOUT
012100         ASSIGN TO UT-S-SYSOUT
012200         ORGANIZATION IS SEQUENTIAL.
012300
012400     SELECT PALGACTL
012500         ASSIGN TO UT-S-PALGACTL
012600         ACCESS MODE IS SEQUENTIAL
012700         FILE STATUS IS OFCODE.
012800
012900     SELECT CDBKCNPT
013000         ASSIGN TO UT-S-CDBKCNPT
013100         ACCESS MODE IS SEQUENTIAL
013200         FILE STATUS IS OFCODE.
013300
013400     SELECT CDBKVALU
013500         ASSIGN TO UT-S-CDBKVALU
013600         ACCESS MODE IS SEQUENTIAL
013700         FILE STATUS IS OFCODE.
013800
013900     SELECT HSKPCNPT
014000         ASSIGN TO UT-S-HSKPCNPT
014100         ACCESS MODE IS SEQUENTIAL
014200         FILE STATUS IS OFCODE.
014300
014400     SELECT HSKPVALU
014500         ASSIGN TO UT-S-HSKPVALU
014600         ACCESS MODE IS SEQUENTIAL
014700         FILE STATUS IS OFCODE.
014800
014900     SELECT PALGAIN
015000         ASSIGN TO UT-S-PALGAIN
015100         ACCESS MODE IS SEQUENTIAL
015200         FILE STATUS IS OFCODE.
015300
015400     SELECT PALGAOUT
015500         ASSIGN TO UT-S-PALGAOUT
015600         ACCESS MODE IS SEQUENTIAL
015700         FILE STATUS IS OFCODE.
015800
015900 DATA DIVISION.
016000 FILE SECTION.
016100 FD  SYSOUT
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 130 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS SYSOUT-REC.
016700 01  SYSOUT-REC                      PIC X(130).
016800
016900****** ONE CARD - THE OUTPUT FORMAT CODE FOR THIS RUN
017000 FD  PALGACTL
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 80 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS PALGACTL-REC.
017600 01  PALGACTL-REC.
017700     05  CTL-FORMAT-CODE             PIC X(01).
017800     05  FILLER                      PIC X(79).
017900
018000****** PRE-STAGED FLATTENING OF THE PROTOCOL CODEBOOK - SEE THE
018100****** RUN BOOK FOR THE EXTRACT JOB THAT BUILDS THIS FROM THE
018200****** REGISTRY'S ART-DECOR DATASET
018300 FD  CDBKCNPT
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 150 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS CDBK-CNPT-REC.
018900 COPY CDBKCNPT.
019000
019100 FD  CDBKVALU
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 180 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS CDBK-VALU-REC.
019700 COPY CDBKVALU.
019800
019900 FD  HSKPCNPT
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 110 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS HSKP-CNPT-REC.
020500 COPY HSKPCNPT.
020600
020700 FD  HSKPVALU
020800     RECORDING MODE IS F
020900     LABEL RECORDS ARE STANDARD
021000     RECORD CONTAINS 135 CHARACTERS
021100     BLOCK CONTAINS 0 RECORDS
021200     DATA RECORD IS HSKP-VALU-REC.
021300 COPY HSKPVALU.
021400
021500****** TAB-SEPARATED TEXT, RECORD 1 IS THE HEADER ROW - NO FIXED
021600****** MAXIMUM LINE LENGTH IN THE SOURCE SYSTEM, TREATED HERE AS
021700****** A GENEROUSLY-BOUNDED VARYING RECORD
021800 FD  PALGAIN
021900     RECORDING MODE IS V
022000     LABEL RECORDS ARE STANDARD
022100     RECORD IS VARYING IN SIZE FROM 1 TO 32000 CHARACTERS
022200         DEPENDING ON WS-IN-LINE-LENGTH
022300     BLOCK CONTAINS 0 RECORDS
022400     DATA RECORD IS PALGA-IN-LINE.
022500 01  PALGA-IN-LINE                   PIC X(32000).
022600
022700 FD  PALGAOUT
022800     RECORDING MODE IS V
022900     LABEL RECORDS ARE STANDARD
023000     RECORD IS VARYING IN SIZE FROM 1 TO 32000 CHARACTERS
023100         DEPENDING ON WS-OUT-LINE-LENGTH
023200     BLOCK CONTAINS 0 RECORDS
023300     DATA RECORD IS PALGA-OUT-LINE.
023400 01  PALGA-OUT-LINE                  PIC X(32000).
023500
023600 WORKING-STORAGE SECTION.
023700
023800 77  WS-CALL-COUNT                   PIC 9(7) COMP.
023900 77  WS-CALL-COUNT-ALPHA REDEFINES
024000     WS-CALL-COUNT                   PIC X(04).
024100 77  WS-MORE-INPUT-SW                PIC X(01) VALUE "Y".
024200     88  WS-MORE-INPUT-LINES             VALUE "Y".
024300     88  WS-NO-MORE-INPUT-LINES          VALUE "N".
024400 77  WS-FOUND-SW                     PIC X(01).
024500     88  WS-ENTRY-FOUND                  VALUE "Y".
024600
024700 01  FILE-STATUS-CODES.
024800     05  OFCODE                      PIC X(02).
024900         88  CODE-OK                     VALUE "00".
025000         88  CODE-EOF                     VALUE "10".
025100     05  FILLER                      PIC X(03).
025200
025300******************************************************************
025400*   THE REFERENCE-DATA TABLES - LOADED ONCE AT STARTUP FROM THE *
025500*   FOUR CODEBOOK FILES.  EVERY TABLE CARRIES AN UPPER-CASE     *
025600*   "TWIN" OF ITS NAME FIELD SO LOOKUPS NEVER HAVE TO RE-FOLD   *
025700*   CASE ON EVERY COMPARE.                                      *
025800******************************************************************
025900 01  WS-CNPT-COUNT                   PIC 9(4) COMP.
026000 01  WS-CNPT-TABLE.
026100     05  WS-CNPT-ENTRY OCCURS 2000 TIMES.
026200         10  WS-CNPT-VERSION         PIC 9(4).
026300         10  WS-CNPT-COL-NAME        PIC X(40).
026400         10  WS-CNPT-COL-NAME-UC     PIC X(40).
026500         10  WS-CNPT-CODE            PIC X(20).
026600         10  WS-CNPT-CODESYSTEM      PIC X(20).
026700         10  WS-CNPT-DISPLAY         PIC X(60).
026800         10  WS-CNPT-HAS-VALUES      PIC X(01).
026900             88  WS-CNPT-VALUES-YES      VALUE "Y".
027000         10  FILLER                  PIC X(05).
027100
027200 01  WS-VALU-COUNT                   PIC 9(5) COMP.
027300 01  WS-VALU-TABLE.
027400     05  WS-VALU-ENTRY OCCURS 20000 TIMES.
027500         10  WS-VALU-VERSION         PIC 9(4).
027600         10  WS-VALU-COL-NAME-UC     PIC X(40).
027700         10  WS-VALU-SOURCE-VALUE    PIC X(30).
027800         10  WS-VALU-CODE            PIC X(20).
027900         10  WS-VALU-CODESYSTEM      PIC X(20).
028000         10  WS-VALU-DISPLAY         PIC X(60).
028100         10  FILLER                  PIC X(06).
028200
028300 01  WS-HCNP-COUNT                   PIC 9(3) COMP.
028400 01  WS-HCNP-TABLE.
028500     05  WS-HCNP-ENTRY OCCURS 50 TIMES.
028600         10  WS-HCNP-COL-NAME-UC     PIC X(40).
028700         10  WS-HCNP-DISPLAY         PIC X(60).
028800         10  WS-HCNP-VALUE-COUNT     PIC 9(3).
028900         10  FILLER                  PIC X(07).
029000
029100 01  WS-HVAL-COUNT                   PIC 9(4) COMP.
029200 01  WS-HVAL-TABLE.
029300     05  WS-HVAL-ENTRY OCCURS 2000 TIMES.
029400         10  WS-HVAL-COL-NAME-UC     PIC X(40).
029500         10  WS-HVAL-SOURCE-VALUE    PIC X(30).
029600         10  WS-HVAL-DISPLAY         PIC X(60).
029700         10  FILLER                  PIC X(05).
029800
029900******************************************************************
030000*   THE COLUMN TABLE - ONE ENTRY PER HEADER COLUMN OF *THIS*    *
030100*   EXPORT FILE, BUILT FROM RECORD 1 AND CARRIED THROUGH BOTH   *
030200*   PASSES.                                                      *
030300******************************************************************
030400 01  WS-COL-COUNT                    PIC 9(3) COMP.
030500 01  WS-COL-TABLE.
030600     05  WS-COL-ENTRY OCCURS 300 TIMES.                           110604KD
030700         10  WS-COL-ORIG-NAME        PIC X(40).
030800         10  WS-COL-ORIG-LEN         PIC 9(2) COMP.
030900         10  WS-COL-NOROMAN-NAME     PIC X(40).
031000         10  WS-COL-NOROMAN-UC       PIC X(40).
031100         10  WS-COL-ROMAN-SUFFIX     PIC X(02).
031200         10  WS-COL-MAX-VERSION      PIC S9(4) COMP.
031300         10  WS-COL-ELIGIBLE-SW      PIC X(01).
031400             88  WS-COL-ELIGIBLE         VALUE "Y".
031500         10  WS-COL-OUT-HEADER       PIC X(110).
031600         10  FILLER                  PIC X(05).
031700
031800 01  WS-DEPVENR-COL-SUB              PIC 9(3) COMP VALUE ZERO.
031900
032000 01  WS-ROW-FIELD-COUNT              PIC 9(3) COMP.
032100 01  WS-ROW-FIELD-TABLE.
032200     05  WS-ROW-FIELD-VALUE OCCURS 300 TIMES PIC X(254).
032300
032400 01  WS-ROW-DEPVENR-VALUE            PIC 9(4) COMP.
032500
032600******************************************************************
032700*   LINE-SPLITTING AND FIELD-CLEANING WORK AREAS                *
032800******************************************************************
032900 01  WS-IN-LINE                      PIC X(32000).
033000 01  WS-IN-LINE-LENGTH               PIC 9(5) COMP.
033100 01  WS-OUT-LINE                     PIC X(32000).
033200 01  WS-OUT-LINE-PREVIEW REDEFINES
033300     WS-OUT-LINE                     PIC X(80).
033400 01  WS-OUT-LINE-LENGTH              PIC 9(5) COMP.
033500 01  WS-OUT-PTR                      PIC 9(5) COMP.
033600 01  WS-FIRST-COL-SW                 PIC X(01) VALUE "N".
033700     88  WS-FIRST-COL-WRITTEN            VALUE "Y".
033800
033900 01  WS-UNSTR-PTR                     PIC 9(5) COMP.
034000 01  WS-FIELD-RAW                     PIC X(254).
034100 01  WS-FIELD-CLEAN                   PIC X(254).
034200 01  WS-FIELD-CLEAN-UC                PIC X(254).
034300 01  WS-TRIM-WORK.
034400     05  WS-TRIM-START                PIC 9(3) COMP.
034500     05  WS-TRIM-END                  PIC 9(3) COMP.
034600     05  WS-TRIM-LEN                  PIC 9(3) COMP.
034700     05  FILLER                       PIC X(02).
034800 01  WS-QUOTE-CHAR                    PIC X(01) VALUE '"'.
034900
035000 01  WS-NUM-SCRATCH                   PIC X(04) VALUE ZEROS.
035100
035200******************************************************************
035300*   CONTROL-CARD / RUN PARAMETERS AND MISCELLANEOUS SWITCHES    *
035400******************************************************************
035500 01  WS-RUN-FORMAT-CODE               PIC X(01).
035600
035700 01  WS-FOUND-SUBS.
035800     05  WS-FOUND-CNPT-SUB            PIC 9(4) COMP.
035900     05  WS-FOUND-VALU-SUB            PIC 9(5) COMP.
036000     05  WS-FOUND-HCNP-SUB            PIC 9(3) COMP.
036100     05  WS-FOUND-HVAL-SUB            PIC 9(4) COMP.
036200     05  FILLER                       PIC X(04).
036300
036400 01  WS-LOOKUP-FIELDS.
036500     05  WS-LOOKUP-VERSION            PIC 9(4).
036600     05  WS-LOOKUP-NAME-UC            PIC X(40).
036700     05  WS-LOOKUP-VALUE              PIC X(30).
036800     05  FILLER                       PIC X(04).
036900
037000 01  WS-SUBSCRIPTS.
037100     05  WS-COL-SUB                   PIC 9(3) COMP.
037200     05  WS-CNPT-SUB                  PIC 9(4) COMP.
037300     05  WS-VALU-SUB                  PIC 9(5) COMP.
037400     05  WS-HCNP-SUB                  PIC 9(3) COMP.
037500     05  WS-HVAL-SUB                  PIC 9(4) COMP.
037600     05  WS-CAND-NBR                  PIC 9(2) COMP.
037700     05  FILLER                       PIC X(04).
037800
037900 01  WS-ROMAN-FIELDS.
038000     05  WS-CAND-PREFIX               PIC X(40).
038100     05  WS-CAND-PREFIX-UC            PIC X(40).
038200     05  WS-CAND-SUFFIX-NUM           PIC X(02).
038300     05  WS-CAND-FOUND-SW             PIC X(01).
038400         88  WS-CAND-ROMAN-FOUND          VALUE "Y".
038500     05  WS-STILL-TRYING-SW           PIC X(01) VALUE "Y".
038600         88  WS-STILL-TRYING              VALUE "Y".
038700     05  FILLER                       PIC X(04).
038800
038900 01  WS-TRANSLATE-FIELDS.
039000     05  WS-RAW-VALUE                 PIC X(254).
039100     05  WS-TRANSLATED-VALUE          PIC X(254).
039200     05  WS-FORMATTED-OUT             PIC X(102).
039300     05  FILLER                       PIC X(04).
039400
039500 01  WS-COUNTERS.
039600     05  WS-ROWS-READ-PASS1           PIC 9(9) COMP.
039700     05  WS-ROWS-WRITTEN              PIC 9(9) COMP.
039800     05  WS-UNKNOWN-HEADER-COUNT      PIC 9(7) COMP.
039900     05  WS-UNKNOWN-VALUE-COUNT       PIC 9(7) COMP.
040000     05  FILLER                       PIC X(04).
040100
040200 01  WS-ROWS-READ-PASS1-ALPHA REDEFINES
040300     WS-ROWS-READ-PASS1               PIC X(04).
040400
040500 01  ABEND-REC.
040600     05  PARA-NAME                    PIC X(20).
040700     05  FILLER                       PIC X(02).
040800     05  ABEND-REASON                 PIC X(60).
040900     05  FILLER                       PIC X(02).
041000     05  EXPECTED-VAL                 PIC X(20).
041100     05  FILLER                       PIC X(02).
041200     05  ACTUAL-VAL                   PIC X(20).
041300 01  ZERO-VAL                         PIC 9(01) VALUE ZERO.
041400 01  ONE-VAL                          PIC 9(01) VALUE 1.
041500
041600 COPY PALGADGN.
041700
041800 LINKAGE SECTION.
041900
042000 PROCEDURE DIVISION.
042100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042200     PERFORM 100-PASS-ONE-SCAN THRU 100-EXIT
042300             UNTIL WS-NO-MORE-INPUT-LINES.
042400     PERFORM 200-RESOLVE-ROMAN-SUFFIXES THRU 200-EXIT.
042500     PERFORM 300-TRANSLATE-HEADER THRU 300-EXIT.
042600     PERFORM 350-REOPEN-FOR-PASS-TWO THRU 350-EXIT.
042700     PERFORM 400-PASS-TWO-TRANSLATE THRU 400-EXIT
042800             UNTIL WS-NO-MORE-INPUT-LINES.
042900     PERFORM 999-CLEANUP THRU 999-EXIT.
043000     MOVE +0 TO RETURN-CODE.
043100     GOBACK.
043200
043300 000-HOUSEKEEPING.
043400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043500     DISPLAY "******** BEGIN JOB PALGRCOD ********".
043600     INITIALIZE WS-COUNTERS, WS-COL-TABLE, WS-ROW-FIELD-TABLE.
043700     MOVE ZERO TO WS-CNPT-COUNT, WS-VALU-COUNT, WS-HCNP-COUNT,
043800                  WS-HVAL-COUNT, WS-COL-COUNT.
043900     OPEN OUTPUT SYSOUT.
044000     PERFORM 805-READ-CONTROL-CARD THRU 805-EXIT.
044100     PERFORM 810-LOAD-PROTOCOL-CONCEPTS THRU 810-EXIT.
044200     PERFORM 811-LOAD-PROTOCOL-VALUES THRU 811-EXIT.
044300     PERFORM 812-LOAD-HSKP-CONCEPTS THRU 812-EXIT.
044400     PERFORM 813-LOAD-HSKP-VALUES THRU 813-EXIT.
044500     OPEN INPUT PALGAIN.
044600     PERFORM 900-READ-PALGAIN-LINE THRU 900-EXIT.
044700     IF WS-NO-MORE-INPUT-LINES
044800         MOVE "EMPTY PALGA EXPORT FILE" TO ABEND-REASON
044900         GO TO 1000-ABEND-RTN.
045000     PERFORM 825-SPLIT-HEADER-LINE THRU 825-EXIT.
045100     PERFORM 900-READ-PALGAIN-LINE THRU 900-EXIT.
045200 000-EXIT.
045300     EXIT.
045400
045500 805-READ-CONTROL-CARD.
045600     MOVE "805-READ-CONTROL-CARD" TO PARA-NAME.
045700     OPEN INPUT PALGACTL.
045800     READ PALGACTL
045900         AT END
046000             MOVE "MISSING PALGACTL CONTROL CARD" TO ABEND-REASON
046100             GO TO 1000-ABEND-RTN
046200     END-READ.
046300     CLOSE PALGACTL.
046400     MOVE CTL-FORMAT-CODE TO WS-RUN-FORMAT-CODE.
046500     IF WS-RUN-FORMAT-CODE NOT FORMAT-DIGIT                       081502KD
046600         MOVE "INVALID OUTPUT FORMAT CODE ON CONTROL CARD"
046700             TO ABEND-REASON
046800         MOVE CTL-FORMAT-CODE TO ACTUAL-VAL
046900         GO TO 1000-ABEND-RTN.
047000 805-EXIT.
047100     EXIT.
047200
047300 810-LOAD-PROTOCOL-CONCEPTS.
047400     MOVE "810-LOAD-PROTOCOL-CONCEPTS" TO PARA-NAME.
047500     OPEN INPUT CDBKCNPT.
047600     PERFORM 900-READ-CDBKCNPT THRU 900-CDBKCNPT-EXIT.
047700     PERFORM 814-LOAD-ONE-CNPT-ENTRY THRU 814-EXIT
047800             UNTIL CODE-EOF.
047900     CLOSE CDBKCNPT.
048000 810-EXIT.
048100     EXIT.
048200
048300 814-LOAD-ONE-CNPT-ENTRY.
048400     ADD +1 TO WS-CNPT-COUNT.
048500     MOVE CNPT-PROTOCOL-VERSION
048600         TO WS-CNPT-VERSION(WS-CNPT-COUNT).
048700     MOVE CNPT-PALGA-COL-NAME
048800         TO WS-CNPT-COL-NAME(WS-CNPT-COUNT).
048900     MOVE CNPT-PALGA-COL-NAME
049000         TO WS-CNPT-COL-NAME-UC(WS-CNPT-COUNT).
049100     INSPECT WS-CNPT-COL-NAME-UC(WS-CNPT-COUNT) CONVERTING
049200         "abcdefghijklmnopqrstuvwxyz" TO
049300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049400     MOVE CNPT-CONCEPT-CODE
049500         TO WS-CNPT-CODE(WS-CNPT-COUNT).
049600     MOVE CNPT-CONCEPT-CODESYSTEM
049700         TO WS-CNPT-CODESYSTEM(WS-CNPT-COUNT).
049800     MOVE CNPT-CONCEPT-DISPLAY
049900         TO WS-CNPT-DISPLAY(WS-CNPT-COUNT).
050000     MOVE CNPT-HAS-VALUE-LIST
050100         TO WS-CNPT-HAS-VALUES(WS-CNPT-COUNT).
050200     PERFORM 900-READ-CDBKCNPT THRU 900-CDBKCNPT-EXIT.
050300 814-EXIT.
050400     EXIT.
050500
050600 811-LOAD-PROTOCOL-VALUES.
050700     MOVE "811-LOAD-PROTOCOL-VALUES" TO PARA-NAME.
050800     OPEN INPUT CDBKVALU.
050900     PERFORM 900-READ-CDBKVALU THRU 900-CDBKVALU-EXIT.
051000     PERFORM 815-LOAD-ONE-VALU-ENTRY THRU 815-EXIT
051100             UNTIL CODE-EOF.
051200     CLOSE CDBKVALU.
051300 811-EXIT.
051400     EXIT.
051500
051600 815-LOAD-ONE-VALU-ENTRY.
051700     ADD +1 TO WS-VALU-COUNT.
051800     MOVE VALU-PROTOCOL-VERSION
051900         TO WS-VALU-VERSION(WS-VALU-COUNT).
052000     MOVE VALU-PALGA-COL-NAME
052100         TO WS-VALU-COL-NAME-UC(WS-VALU-COUNT).
052200     INSPECT WS-VALU-COL-NAME-UC(WS-VALU-COUNT) CONVERTING
052300         "abcdefghijklmnopqrstuvwxyz" TO
052400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052500     MOVE VALU-SOURCE-VALUE
052600         TO WS-VALU-SOURCE-VALUE(WS-VALU-COUNT).
052700     MOVE VALU-VALUE-CODE
052800         TO WS-VALU-CODE(WS-VALU-COUNT).
052900     MOVE VALU-VALUE-CODESYSTEM
053000         TO WS-VALU-CODESYSTEM(WS-VALU-COUNT).
053100     MOVE VALU-VALUE-DISPLAY
053200         TO WS-VALU-DISPLAY(WS-VALU-COUNT).
053300     PERFORM 900-READ-CDBKVALU THRU 900-CDBKVALU-EXIT.
053400 815-EXIT.
053500     EXIT.
053600
053700 812-LOAD-HSKP-CONCEPTS.
053800     MOVE "812-LOAD-HSKP-CONCEPTS" TO PARA-NAME.
053900     OPEN INPUT HSKPCNPT.
054000     PERFORM 900-READ-HSKPCNPT THRU 900-HSKPCNPT-EXIT.
054100     PERFORM 816-LOAD-ONE-HCNP-ENTRY THRU 816-EXIT
054200             UNTIL CODE-EOF.
054300     CLOSE HSKPCNPT.
054400 812-EXIT.
054500     EXIT.
054600
054700 816-LOAD-ONE-HCNP-ENTRY.
054800     ADD +1 TO WS-HCNP-COUNT.
054900     MOVE HSKP-COL-NAME TO WS-HCNP-COL-NAME-UC(WS-HCNP-COUNT).
055000     INSPECT WS-HCNP-COL-NAME-UC(WS-HCNP-COUNT) CONVERTING
055100         "abcdefghijklmnopqrstuvwxyz" TO
055200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055300     MOVE HSKP-DISPLAY TO WS-HCNP-DISPLAY(WS-HCNP-COUNT).
055400     MOVE HSKP-VALUE-COUNT
055500         TO WS-HCNP-VALUE-COUNT(WS-HCNP-COUNT).
055600     PERFORM 900-READ-HSKPCNPT THRU 900-HSKPCNPT-EXIT.
055700 816-EXIT.
055800     EXIT.
055900
056000 813-LOAD-HSKP-VALUES.
056100     MOVE "813-LOAD-HSKP-VALUES" TO PARA-NAME.
056200     OPEN INPUT HSKPVALU.
056300     PERFORM 900-READ-HSKPVALU THRU 900-HSKPVALU-EXIT.
056400     PERFORM 817-LOAD-ONE-HVAL-ENTRY THRU 817-EXIT
056500             UNTIL CODE-EOF.
056600     CLOSE HSKPVALU.
056700 813-EXIT.
056800     EXIT.
056900
057000 817-LOAD-ONE-HVAL-ENTRY.
057100     ADD +1 TO WS-HVAL-COUNT.
057200     MOVE HSKP-VALU-COL-NAME
057300         TO WS-HVAL-COL-NAME-UC(WS-HVAL-COUNT).
057400     INSPECT WS-HVAL-COL-NAME-UC(WS-HVAL-COUNT) CONVERTING
057500         "abcdefghijklmnopqrstuvwxyz" TO
057600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057700     MOVE HSKP-VALU-SOURCE-VALUE
057800         TO WS-HVAL-SOURCE-VALUE(WS-HVAL-COUNT).
057900     MOVE HSKP-VALU-DISPLAY TO WS-HVAL-DISPLAY(WS-HVAL-COUNT).
058000     PERFORM 900-READ-HSKPVALU THRU 900-HSKPVALU-EXIT.
058100 817-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500*   PASS ONE - READ EVERY DATA ROW, TRACK THE HIGHEST DEPVENR   *
058600*   SEEN FOR EVERY COLUMN THAT ACTUALLY CARRIED A VALUE.         *
058700******************************************************************
058800 100-PASS-ONE-SCAN.
058900     MOVE "100-PASS-ONE-SCAN" TO PARA-NAME.
059000     PERFORM 110-SCAN-ONE-ROW THRU 110-EXIT.
059100     ADD +1 TO WS-ROWS-READ-PASS1.
059200     PERFORM 900-READ-PALGAIN-LINE THRU 900-EXIT.
059300 100-EXIT.
059400     EXIT.
059500
059600 110-SCAN-ONE-ROW.
059700     PERFORM 120-SPLIT-DATA-LINE THRU 120-EXIT.
059800     PERFORM 415-GET-ROW-DEPVENR THRU 415-EXIT.
059900     PERFORM 130-UPDATE-ONE-COLUMN-MAX THRU 130-EXIT
060000             VARYING WS-COL-SUB FROM 1 BY 1
060100             UNTIL WS-COL-SUB > WS-COL-COUNT.
060200 110-EXIT.
060300     EXIT.
060400
060500 130-UPDATE-ONE-COLUMN-MAX.
060600     IF WS-COL-SUB > WS-ROW-FIELD-COUNT
060700         GO TO 130-EXIT.
060800     IF WS-ROW-FIELD-VALUE(WS-COL-SUB) = SPACES
060900         GO TO 130-EXIT.
061000     IF WS-ROW-DEPVENR-VALUE > WS-COL-MAX-VERSION(WS-COL-SUB)
061100         MOVE WS-ROW-DEPVENR-VALUE
061200             TO WS-COL-MAX-VERSION(WS-COL-SUB)
061300         MOVE "Y" TO WS-COL-ELIGIBLE-SW(WS-COL-SUB).
061400 130-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800*   ROMAN-NUMERAL SUFFIX RESOLUTION - ONE COLUMN AT A TIME, SEE *
061900*   SUBPROGRAM ROMANSFX FOR THE CANDIDATE-BY-CANDIDATE CONTRACT.*
062000******************************************************************
062100 200-RESOLVE-ROMAN-SUFFIXES.
062200     MOVE "200-RESOLVE-ROMAN-SUFFIXES" TO PARA-NAME.
062300     PERFORM 210-RESOLVE-ONE-COLUMN THRU 210-EXIT
062400             VARYING WS-COL-SUB FROM 1 BY 1
062500             UNTIL WS-COL-SUB > WS-COL-COUNT.
062600 200-EXIT.
062700     EXIT.
062800
062900 210-RESOLVE-ONE-COLUMN.
063000     MOVE SPACES TO WS-COL-NOROMAN-NAME(WS-COL-SUB),
063100                    WS-COL-ROMAN-SUFFIX(WS-COL-SUB).
063200     MOVE WS-COL-ORIG-NAME(WS-COL-SUB) TO WS-COL-NOROMAN-NAME
063300                                           (WS-COL-SUB).
063400     INSPECT WS-COL-NOROMAN-NAME(WS-COL-SUB) CONVERTING
063500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
063600         "abcdefghijklmnopqrstuvwxyz".
063700     MOVE WS-COL-NOROMAN-NAME(WS-COL-SUB)
063800         TO WS-COL-NOROMAN-UC(WS-COL-SUB).
063900     INSPECT WS-COL-NOROMAN-UC(WS-COL-SUB) CONVERTING
064000         "abcdefghijklmnopqrstuvwxyz" TO
064100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
064200
064300     IF NOT WS-COL-ELIGIBLE(WS-COL-SUB)
064400         GO TO 210-EXIT.
064500
064600     MOVE WS-COL-NOROMAN-UC(WS-COL-SUB) TO WS-LOOKUP-NAME-UC.
064700     PERFORM 450-FIND-HSKP-CONCEPT THRU 450-EXIT.
064800     IF WS-ENTRY-FOUND
064900         GO TO 210-EXIT.
065000
065100     MOVE "Y" TO WS-STILL-TRYING-SW.
065200     MOVE ZERO TO WS-CAND-NBR.
065300     PERFORM 220-TRY-ONE-CANDIDATE THRU 220-EXIT
065400             VARYING WS-CAND-NBR FROM 1 BY 1
065500             UNTIL NOT WS-STILL-TRYING.
065600 210-EXIT.
065700     EXIT.
065800
065900 220-TRY-ONE-CANDIDATE.
066000     ADD +1 TO WS-CALL-COUNT.                                     030798MM
066100     CALL "ROMANSFX" USING WS-COL-ORIG-NAME(WS-COL-SUB),          052394RH
066200             WS-COL-ORIG-LEN(WS-COL-SUB), WS-CAND-NBR,
066300             WS-CAND-PREFIX, WS-CAND-SUFFIX-NUM,
066400             WS-CAND-FOUND-SW.
066500     IF NOT WS-CAND-ROMAN-FOUND
066600         MOVE "N" TO WS-STILL-TRYING-SW
066700         GO TO 220-EXIT.
066800
066900     MOVE WS-CAND-PREFIX TO WS-CAND-PREFIX-UC.
067000     INSPECT WS-CAND-PREFIX-UC CONVERTING
067100         "abcdefghijklmnopqrstuvwxyz" TO
067200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
067300     MOVE WS-COL-MAX-VERSION(WS-COL-SUB) TO WS-LOOKUP-VERSION.
067400     MOVE WS-CAND-PREFIX-UC TO WS-LOOKUP-NAME-UC.
067500     PERFORM 430-FIND-PROTOCOL-CONCEPT THRU 430-EXIT.
067600     IF NOT WS-ENTRY-FOUND
067700         GO TO 220-EXIT.
067800
067900     MOVE "N" TO WS-STILL-TRYING-SW.
068000     MOVE WS-CAND-PREFIX TO WS-COL-NOROMAN-NAME(WS-COL-SUB).
068100     INSPECT WS-COL-NOROMAN-NAME(WS-COL-SUB) CONVERTING
068200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
068300         "abcdefghijklmnopqrstuvwxyz".
068400     MOVE WS-CAND-PREFIX-UC TO WS-COL-NOROMAN-UC(WS-COL-SUB).
068500     MOVE WS-CAND-SUFFIX-NUM TO WS-COL-ROMAN-SUFFIX(WS-COL-SUB).
068600 220-EXIT.
068700     EXIT.
068800
068900******************************************************************
069000*   HEADER TRANSLATION - HOUSEKEEPING FIRST, THEN THE PROTOCOL  *
069100*   CODEBOOK AT THE COLUMN'S MAXIMUM VERSION SEEN.               *
069200******************************************************************
069300 300-TRANSLATE-HEADER.
069400     MOVE "300-TRANSLATE-HEADER" TO PARA-NAME.
069500     PERFORM 310-TRANSLATE-ONE-HEADER THRU 310-EXIT
069600             VARYING WS-COL-SUB FROM 1 BY 1
069700             UNTIL WS-COL-SUB > WS-COL-COUNT.
069800 300-EXIT.
069900     EXIT.
070000
070100 310-TRANSLATE-ONE-HEADER.
070200     MOVE WS-COL-ORIG-NAME(WS-COL-SUB) TO WS-COL-OUT-HEADER
070300                                           (WS-COL-SUB).
070400     IF NOT WS-COL-ELIGIBLE(WS-COL-SUB)
070500         GO TO 310-EXIT.
070600
070700     MOVE WS-COL-NOROMAN-UC(WS-COL-SUB) TO WS-LOOKUP-NAME-UC.
070800     PERFORM 450-FIND-HSKP-CONCEPT THRU 450-EXIT.
070900     IF WS-ENTRY-FOUND
071000         MOVE WS-HCNP-DISPLAY(WS-FOUND-HCNP-SUB)
071100             TO WS-COL-OUT-HEADER(WS-COL-SUB)
071200         GO TO 310-EXIT.
071300
071400     MOVE WS-COL-MAX-VERSION(WS-COL-SUB) TO WS-LOOKUP-VERSION.
071500     PERFORM 430-FIND-PROTOCOL-CONCEPT THRU 430-EXIT.
071600     IF NOT WS-ENTRY-FOUND
071700         SET DIAG-UNKNOWN-HEADER TO TRUE
071800         MOVE WS-COL-ORIG-NAME(WS-COL-SUB) TO DIAG-COLUMN-NAME
071900         MOVE ZERO TO DIAG-ROW-NUMBER
072000         MOVE SPACES TO DIAG-RAW-VALUE
072100         PERFORM 870-WRITE-DIAGNOSTIC THRU 870-EXIT
072200         GO TO 310-EXIT.
072300
072400     ADD +1 TO WS-CALL-COUNT.                                     030798MM
072500     CALL "CNCPTFMT" USING WS-RUN-FORMAT-CODE,
072600             WS-CNPT-CODE(WS-FOUND-CNPT-SUB),
072700             WS-CNPT-CODESYSTEM(WS-FOUND-CNPT-SUB),
072800             WS-CNPT-DISPLAY(WS-FOUND-CNPT-SUB),
072900             WS-FORMATTED-OUT.
073000     MOVE WS-FORMATTED-OUT TO WS-COL-OUT-HEADER(WS-COL-SUB).
073100     IF WS-COL-ROMAN-SUFFIX(WS-COL-SUB) NOT = SPACES
073200         PERFORM 320-APPEND-ROMAN-SUFFIX THRU 320-EXIT.
073300 310-EXIT.
073400     EXIT.
073500
073600 320-APPEND-ROMAN-SUFFIX.
073700     STRING WS-COL-OUT-HEADER(WS-COL-SUB) DELIMITED BY SPACE
073800            "_" DELIMITED BY SIZE
073900            WS-COL-ROMAN-SUFFIX(WS-COL-SUB) DELIMITED BY SPACE
074000         INTO WS-FORMATTED-OUT
074100     END-STRING.
074200     MOVE SPACES TO WS-COL-OUT-HEADER(WS-COL-SUB).
074300     MOVE WS-FORMATTED-OUT TO WS-COL-OUT-HEADER(WS-COL-SUB).
074400 320-EXIT.
074500     EXIT.
074600
074700******************************************************************
074800*   CLOSE AND RE-OPEN THE EXPORT FILE FOR PASS TWO - THE        *
074900*   COBOL-SHOP SUBSTITUTE FOR HOLDING EVERY LINE IN MEMORY.      *
075000******************************************************************
075100 350-REOPEN-FOR-PASS-TWO.                                         082290JS
075200     MOVE "350-REOPEN-FOR-PASS-TWO" TO PARA-NAME.
075300     CLOSE PALGAIN.
075400     OPEN INPUT PALGAIN.
075500     OPEN OUTPUT PALGAOUT.
075600     PERFORM 900-READ-PALGAIN-LINE THRU 900-EXIT.
075700     PERFORM 360-WRITE-OUTPUT-HEADER THRU 360-EXIT.
075800     PERFORM 900-READ-PALGAIN-LINE THRU 900-EXIT.
075900 350-EXIT.
076000     EXIT.
076100
076200 360-WRITE-OUTPUT-HEADER.
076300     MOVE SPACES TO WS-OUT-LINE.
076400     MOVE 1 TO WS-OUT-PTR.
076500     MOVE "N" TO WS-FIRST-COL-SW.
076600     PERFORM 365-APPEND-ONE-HEADER THRU 365-EXIT
076700             VARYING WS-COL-SUB FROM 1 BY 1
076800             UNTIL WS-COL-SUB > WS-COL-COUNT.
076900     COMPUTE WS-OUT-LINE-LENGTH = WS-OUT-PTR - 1.
077000     WRITE PALGA-OUT-LINE FROM WS-OUT-LINE.
077100 360-EXIT.
077200     EXIT.
077300
077400 365-APPEND-ONE-HEADER.
077500     IF NOT WS-COL-ELIGIBLE(WS-COL-SUB)
077600         GO TO 365-EXIT.
077700     IF WS-FIRST-COL-WRITTEN
077800         STRING X"09" DELIMITED BY SIZE
077900             INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR
078000         END-STRING
078100     ELSE
078200         MOVE "Y" TO WS-FIRST-COL-SW.
078300     STRING WS-COL-OUT-HEADER(WS-COL-SUB) DELIMITED BY SPACE
078400         INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR
078500     END-STRING.
078600 365-EXIT.
078700     EXIT.
078800
078900******************************************************************
079000*   PASS TWO - TRANSLATE AND WRITE EVERY DATA ROW.               *
079100******************************************************************
079200 400-PASS-TWO-TRANSLATE.
079300     MOVE "400-PASS-TWO-TRANSLATE" TO PARA-NAME.
079400     ADD +1 TO WS-ROWS-WRITTEN.
079500     PERFORM 410-TRANSLATE-ONE-ROW THRU 410-EXIT.
079600     PERFORM 900-READ-PALGAIN-LINE THRU 900-EXIT.
079700 400-EXIT.
079800     EXIT.
079900
080000 410-TRANSLATE-ONE-ROW.
080100     PERFORM 120-SPLIT-DATA-LINE THRU 120-EXIT.
080200     PERFORM 415-GET-ROW-DEPVENR THRU 415-EXIT.
080300     MOVE SPACES TO WS-OUT-LINE.
080400     MOVE 1 TO WS-OUT-PTR.
080500     MOVE "N" TO WS-FIRST-COL-SW.
080600     PERFORM 420-TRANSLATE-ONE-VALUE THRU 420-EXIT
080700             VARYING WS-COL-SUB FROM 1 BY 1
080800             UNTIL WS-COL-SUB > WS-COL-COUNT.
080900     COMPUTE WS-OUT-LINE-LENGTH = WS-OUT-PTR - 1.
081000     WRITE PALGA-OUT-LINE FROM WS-OUT-LINE.
081100 410-EXIT.
081200     EXIT.
081300
081400 415-GET-ROW-DEPVENR.
081500     MOVE ZERO TO WS-ROW-DEPVENR-VALUE.
081600     IF WS-DEPVENR-COL-SUB = ZERO
081700         GO TO 415-EXIT.
081800     IF WS-DEPVENR-COL-SUB > WS-ROW-FIELD-COUNT
081900         GO TO 415-EXIT.
082000     MOVE WS-ROW-FIELD-VALUE(WS-DEPVENR-COL-SUB) TO WS-FIELD-RAW.
082100     PERFORM 886-FIND-FIRST-NONBLANK THRU 886-EXIT.
082200     PERFORM 887-FIND-LAST-NONBLANK THRU 887-EXIT.
082300     IF WS-TRIM-START > WS-TRIM-END
082400         GO TO 415-EXIT.
082500     COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
082600     IF WS-TRIM-LEN > 4
082700         GO TO 415-EXIT.
082800     MOVE ZEROS TO WS-NUM-SCRATCH.
082900     MOVE WS-FIELD-RAW(WS-TRIM-START:WS-TRIM-LEN)
083000         TO WS-NUM-SCRATCH(5 - WS-TRIM-LEN:WS-TRIM-LEN).
083100     MOVE WS-NUM-SCRATCH TO WS-ROW-DEPVENR-VALUE.
083200 415-EXIT.
083300     EXIT.
083400
083500 420-TRANSLATE-ONE-VALUE.
083600     IF NOT WS-COL-ELIGIBLE(WS-COL-SUB)
083700         GO TO 420-EXIT.
083800     IF WS-FIRST-COL-WRITTEN
083900         STRING X"09" DELIMITED BY SIZE
084000             INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR
084100         END-STRING
084200     ELSE
084300         MOVE "Y" TO WS-FIRST-COL-SW.
084400
084500     MOVE SPACES TO WS-RAW-VALUE.
084600     IF WS-COL-SUB NOT > WS-ROW-FIELD-COUNT
084700         MOVE WS-ROW-FIELD-VALUE(WS-COL-SUB) TO WS-RAW-VALUE.
084800
084900     IF WS-RAW-VALUE = SPACES
085000         MOVE SPACES TO WS-TRANSLATED-VALUE
085100         GO TO 429-EMIT-VALUE.
085200
085300     MOVE WS-COL-NOROMAN-UC(WS-COL-SUB) TO WS-LOOKUP-NAME-UC.
085400     PERFORM 450-FIND-HSKP-CONCEPT THRU 450-EXIT.
085500     IF WS-ENTRY-FOUND
085600         PERFORM 422-TRANSLATE-HSKP-VALUE THRU 422-EXIT
085700         GO TO 429-EMIT-VALUE.
085800
085900     MOVE WS-ROW-DEPVENR-VALUE TO WS-LOOKUP-VERSION.
086000     PERFORM 430-FIND-PROTOCOL-CONCEPT THRU 430-EXIT.
086100     IF WS-ENTRY-FOUND
086200         PERFORM 424-TRANSLATE-PROTOCOL-VALUE THRU 424-EXIT
086300     ELSE
086400         MOVE WS-RAW-VALUE TO WS-TRANSLATED-VALUE.
086500
086600 429-EMIT-VALUE.
086700     STRING WS-TRANSLATED-VALUE DELIMITED BY SPACE
086800         INTO WS-OUT-LINE WITH POINTER WS-OUT-PTR
086900     END-STRING.
087000 420-EXIT.
087100     EXIT.
087200
087300 422-TRANSLATE-HSKP-VALUE.
087400     IF WS-HCNP-VALUE-COUNT(WS-FOUND-HCNP-SUB) = ZERO
087500         MOVE WS-RAW-VALUE TO WS-TRANSLATED-VALUE
087600         GO TO 422-EXIT.
087700     MOVE WS-RAW-VALUE(1:30) TO WS-LOOKUP-VALUE.
087800     PERFORM 460-FIND-HSKP-VALUE THRU 460-EXIT.
087900     IF WS-ENTRY-FOUND
088000         MOVE WS-HVAL-DISPLAY(WS-FOUND-HVAL-SUB)
088100             TO WS-TRANSLATED-VALUE
088200     ELSE
088300         MOVE WS-RAW-VALUE TO WS-TRANSLATED-VALUE
088400         SET DIAG-UNKNOWN-VALUE TO TRUE
088500         MOVE WS-COL-ORIG-NAME(WS-COL-SUB) TO DIAG-COLUMN-NAME
088600         MOVE WS-ROWS-WRITTEN TO DIAG-ROW-NUMBER
088700         MOVE WS-RAW-VALUE(1:40) TO DIAG-RAW-VALUE
088800         PERFORM 870-WRITE-DIAGNOSTIC THRU 870-EXIT.
088900 422-EXIT.
089000     EXIT.
089100
089200 424-TRANSLATE-PROTOCOL-VALUE.
089300     IF NOT WS-CNPT-VALUES-YES(WS-FOUND-CNPT-SUB)
089400         MOVE WS-RAW-VALUE TO WS-TRANSLATED-VALUE
089500         GO TO 424-EXIT.
089600     MOVE WS-RAW-VALUE(1:30) TO WS-LOOKUP-VALUE.
089700     PERFORM 440-FIND-PROTOCOL-VALUE THRU 440-EXIT.
089800     IF WS-ENTRY-FOUND
089900         ADD +1 TO WS-CALL-COUNT                                  030798MM
090000         CALL "CNCPTFMT" USING WS-RUN-FORMAT-CODE,
090100                 WS-VALU-CODE(WS-FOUND-VALU-SUB),
090200                 WS-VALU-CODESYSTEM(WS-FOUND-VALU-SUB),
090300                 WS-VALU-DISPLAY(WS-FOUND-VALU-SUB),
090400                 WS-FORMATTED-OUT
090500         MOVE WS-FORMATTED-OUT TO WS-TRANSLATED-VALUE
090600     ELSE
090700         MOVE WS-RAW-VALUE TO WS-TRANSLATED-VALUE
090800         SET DIAG-UNKNOWN-VALUE TO TRUE
090900         MOVE WS-COL-ORIG-NAME(WS-COL-SUB) TO DIAG-COLUMN-NAME
091000         MOVE WS-ROWS-WRITTEN TO DIAG-ROW-NUMBER
091100         MOVE WS-RAW-VALUE(1:40) TO DIAG-RAW-VALUE
091200         PERFORM 870-WRITE-DIAGNOSTIC THRU 870-EXIT.
091300 424-EXIT.
091400     EXIT.
091500
091600******************************************************************
091700*   REFERENCE-TABLE LOOKUPS - PLAIN SEQUENTIAL SCANS, SAME STYLE*
091800*   AS THE SHOP'S OTHER TABLE-DRIVEN EDITS.                      *
091900******************************************************************
092000 430-FIND-PROTOCOL-CONCEPT.
092100     MOVE "N" TO WS-FOUND-SW.
092200     MOVE ZERO TO WS-FOUND-CNPT-SUB.
092300     PERFORM 431-SCAN-CNPT-ENTRY THRU 431-EXIT
092400             VARYING WS-CNPT-SUB FROM 1 BY 1
092500             UNTIL WS-CNPT-SUB > WS-CNPT-COUNT
092600                   OR WS-ENTRY-FOUND.
092700 430-EXIT.
092800     EXIT.
092900
093000 431-SCAN-CNPT-ENTRY.
093100     IF WS-CNPT-VERSION(WS-CNPT-SUB) = WS-LOOKUP-VERSION
093200        AND WS-CNPT-COL-NAME-UC(WS-CNPT-SUB) = WS-LOOKUP-NAME-UC
093300         MOVE "Y" TO WS-FOUND-SW
093400         MOVE WS-CNPT-SUB TO WS-FOUND-CNPT-SUB.
093500 431-EXIT.
093600     EXIT.
093700
093800 440-FIND-PROTOCOL-VALUE.
093900     MOVE "N" TO WS-FOUND-SW.
094000     MOVE ZERO TO WS-FOUND-VALU-SUB.
094100     PERFORM 441-SCAN-VALU-ENTRY THRU 441-EXIT
094200             VARYING WS-VALU-SUB FROM 1 BY 1
094300             UNTIL WS-VALU-SUB > WS-VALU-COUNT
094400                   OR WS-ENTRY-FOUND.
094500 440-EXIT.
094600     EXIT.
094700
094800 441-SCAN-VALU-ENTRY.
094900     IF WS-VALU-VERSION(WS-VALU-SUB) = WS-LOOKUP-VERSION
095000        AND WS-VALU-COL-NAME-UC(WS-VALU-SUB) = WS-LOOKUP-NAME-UC
095100        AND WS-VALU-SOURCE-VALUE(WS-VALU-SUB) = WS-LOOKUP-VALUE
095200         MOVE "Y" TO WS-FOUND-SW
095300         MOVE WS-VALU-SUB TO WS-FOUND-VALU-SUB.
095400 441-EXIT.
095500     EXIT.
095600
095700 450-FIND-HSKP-CONCEPT.
095800     MOVE "N" TO WS-FOUND-SW.
095900     MOVE ZERO TO WS-FOUND-HCNP-SUB.
096000     PERFORM 451-SCAN-HCNP-ENTRY THRU 451-EXIT
096100             VARYING WS-HCNP-SUB FROM 1 BY 1
096200             UNTIL WS-HCNP-SUB > WS-HCNP-COUNT
096300                   OR WS-ENTRY-FOUND.
096400 450-EXIT.
096500     EXIT.
096600
096700 451-SCAN-HCNP-ENTRY.
096800     IF WS-HCNP-COL-NAME-UC(WS-HCNP-SUB) = WS-LOOKUP-NAME-UC
096900         MOVE "Y" TO WS-FOUND-SW
097000         MOVE WS-HCNP-SUB TO WS-FOUND-HCNP-SUB.
097100 451-EXIT.
097200     EXIT.
097300
097400 460-FIND-HSKP-VALUE.
097500     MOVE "N" TO WS-FOUND-SW.
097600     MOVE ZERO TO WS-FOUND-HVAL-SUB.
097700     PERFORM 461-SCAN-HVAL-ENTRY THRU 461-EXIT
097800             VARYING WS-HVAL-SUB FROM 1 BY 1
097900             UNTIL WS-HVAL-SUB > WS-HVAL-COUNT
098000                   OR WS-ENTRY-FOUND.
098100 460-EXIT.
098200     EXIT.
098300
098400 461-SCAN-HVAL-ENTRY.
098500     IF WS-HVAL-COL-NAME-UC(WS-HVAL-SUB) = WS-LOOKUP-NAME-UC
098600        AND WS-HVAL-SOURCE-VALUE(WS-HVAL-SUB) = WS-LOOKUP-VALUE
098700         MOVE "Y" TO WS-FOUND-SW
098800         MOVE WS-HVAL-SUB TO WS-FOUND-HVAL-SUB.
098900 461-EXIT.
099000     EXIT.
099100
099200******************************************************************
099300*   LINE-SPLITTING - HEADER ROW AND DATA ROWS SHARE THE SAME    *
099400*   TAB-DELIMITED FIELD EXTRACTION AND FIELD-CLEANING LOGIC.     *
099500******************************************************************
099600 825-SPLIT-HEADER-LINE.
099700     MOVE 1 TO WS-UNSTR-PTR.
099800     MOVE ZERO TO WS-COL-COUNT, WS-DEPVENR-COL-SUB.
099900     PERFORM 826-EXTRACT-ONE-HEADER-FIELD THRU 826-EXIT
100000             UNTIL WS-UNSTR-PTR > WS-IN-LINE-LENGTH
100100                   OR WS-COL-COUNT NOT < 300.
100200 825-EXIT.
100300     EXIT.
100400
100500 826-EXTRACT-ONE-HEADER-FIELD.
100600     PERFORM 880-EXTRACT-NEXT-FIELD THRU 880-EXIT.
100700     ADD +1 TO WS-COL-COUNT.
100800     MOVE WS-FIELD-CLEAN(1:40) TO WS-COL-ORIG-NAME(WS-COL-COUNT).
100900     PERFORM 886-FIND-FIRST-NONBLANK THRU 886-EXIT.
101000     PERFORM 887-FIND-LAST-NONBLANK THRU 887-EXIT.
101100     IF WS-TRIM-START > WS-TRIM-END
101200         MOVE ZERO TO WS-COL-ORIG-LEN(WS-COL-COUNT)
101300     ELSE
101400         COMPUTE WS-COL-ORIG-LEN(WS-COL-COUNT) =
101500                 WS-TRIM-END - WS-TRIM-START + 1.
101600     MOVE -1 TO WS-COL-MAX-VERSION(WS-COL-COUNT).
101700     MOVE "N" TO WS-COL-ELIGIBLE-SW(WS-COL-COUNT).
101800     IF WS-FIELD-CLEAN-UC(1:7) = "DEPVENR"
101900        AND WS-FIELD-CLEAN-UC(8:1) = SPACE
102000         MOVE WS-COL-COUNT TO WS-DEPVENR-COL-SUB.
102100 826-EXIT.
102200     EXIT.
102300
102400 120-SPLIT-DATA-LINE.
102500     MOVE 1 TO WS-UNSTR-PTR.
102600     MOVE ZERO TO WS-ROW-FIELD-COUNT.
102700     PERFORM 121-EXTRACT-ONE-DATA-FIELD THRU 121-EXIT
102800             UNTIL WS-ROW-FIELD-COUNT NOT < WS-COL-COUNT
102900                   OR WS-ROW-FIELD-COUNT NOT < 300.
103000 120-EXIT.
103100     EXIT.
103200
103300 121-EXTRACT-ONE-DATA-FIELD.
103400     PERFORM 880-EXTRACT-NEXT-FIELD THRU 880-EXIT.
103500     ADD +1 TO WS-ROW-FIELD-COUNT.
103600     MOVE WS-FIELD-CLEAN TO WS-ROW-FIELD-VALUE(WS-ROW-FIELD
103700                                                 -COUNT).
103800 121-EXIT.
103900     EXIT.
104000
104100 880-EXTRACT-NEXT-FIELD.
104200     MOVE SPACES TO WS-FIELD-RAW.
104300     IF WS-UNSTR-PTR > WS-IN-LINE-LENGTH
104400         GO TO 885-CLEAN-ONE-FIELD.
104500     UNSTRING WS-IN-LINE(1:WS-IN-LINE-LENGTH) DELIMITED BY X"09"
104600         INTO WS-FIELD-RAW
104700         WITH POINTER WS-UNSTR-PTR
104800     END-UNSTRING.
104900 885-CLEAN-ONE-FIELD.
105000     PERFORM 886-FIND-FIRST-NONBLANK THRU 886-EXIT.
105100     PERFORM 887-FIND-LAST-NONBLANK THRU 887-EXIT.
105200     MOVE SPACES TO WS-FIELD-CLEAN.
105300     IF WS-TRIM-START > WS-TRIM-END
105400         GO TO 888-DEQUOTE-FIELD.
105500     COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
105600     MOVE WS-FIELD-RAW(WS-TRIM-START:WS-TRIM-LEN)
105700         TO WS-FIELD-CLEAN(1:WS-TRIM-LEN).
105800 888-DEQUOTE-FIELD.
105900     IF WS-TRIM-LEN > 1
106000        AND WS-FIELD-CLEAN(1:1) = WS-QUOTE-CHAR
106100        AND WS-FIELD-CLEAN(WS-TRIM-LEN:1) = WS-QUOTE-CHAR
106200         MOVE WS-FIELD-CLEAN(2:WS-TRIM-LEN - 2) TO WS-FIELD-RAW
106300         MOVE SPACES TO WS-FIELD-CLEAN
106400         MOVE WS-FIELD-RAW(1:WS-TRIM-LEN - 2) TO
106500             WS-FIELD-CLEAN(1:WS-TRIM-LEN - 2).
106600     MOVE WS-FIELD-CLEAN TO WS-FIELD-CLEAN-UC.
106700     INSPECT WS-FIELD-CLEAN-UC CONVERTING
106800         "abcdefghijklmnopqrstuvwxyz" TO
106900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
107000 880-EXIT.
107100     EXIT.
107200
107300 886-FIND-FIRST-NONBLANK.
107400     MOVE 255 TO WS-TRIM-START.
107500     PERFORM 886-SCAN-STEP THRU 886-SCAN-STEP-EXIT
107600             VARYING WS-TRIM-START FROM 1 BY 1
107700             UNTIL WS-TRIM-START > 254
107800                   OR WS-FIELD-RAW(WS-TRIM-START:1) NOT = SPACE.
107900 886-EXIT.
108000     EXIT.
108100 886-SCAN-STEP.
108200     CONTINUE.
108300 886-SCAN-STEP-EXIT.
108400     EXIT.
108500
108600 887-FIND-LAST-NONBLANK.
108700     MOVE ZERO TO WS-TRIM-END.
108800     PERFORM 887-SCAN-STEP THRU 887-SCAN-STEP-EXIT
108900             VARYING WS-TRIM-END FROM 254 BY -1
109000             UNTIL WS-TRIM-END < 1
109100                   OR WS-FIELD-RAW(WS-TRIM-END:1) NOT = SPACE.
109200 887-EXIT.
109300     EXIT.
109400 887-SCAN-STEP.
109500     CONTINUE.
109600 887-SCAN-STEP-EXIT.
109700     EXIT.
109800
109900******************************************************************
110000*   DIAGNOSTIC LOGGING - NON-FATAL, THE RUN CONTINUES.           *
110100******************************************************************
110200 870-WRITE-DIAGNOSTIC.                                            040291JS
110300     IF DIAG-UNKNOWN-HEADER
110400         ADD +1 TO WS-UNKNOWN-HEADER-COUNT
110500     ELSE
110600         ADD +1 TO WS-UNKNOWN-VALUE-COUNT.
110700     WRITE SYSOUT-REC FROM PALGA-DIAG-REC.
110800     MOVE SPACES TO DIAG-TAG.
110900 870-EXIT.
111000     EXIT.
111100
111200******************************************************************
111300*   FILE I/O PRIMITIVES                                         *
111400******************************************************************
111500 900-READ-PALGAIN-LINE.
111600     READ PALGAIN
111700         AT END
111800             MOVE "N" TO WS-MORE-INPUT-SW
111900             GO TO 900-EXIT
112000     END-READ.
112100     MOVE PALGA-IN-LINE(1:WS-IN-LINE-LENGTH) TO
112200         WS-IN-LINE(1:WS-IN-LINE-LENGTH).
112300 900-EXIT.
112400     EXIT.
112500
112600 900-READ-CDBKCNPT.
112700     READ CDBKCNPT
112800         AT END MOVE "10" TO OFCODE
112900     END-READ.
113000 900-CDBKCNPT-EXIT.
113100     EXIT.
113200
113300 900-READ-CDBKVALU.
113400     READ CDBKVALU
113500         AT END MOVE "10" TO OFCODE
113600     END-READ.
113700 900-CDBKVALU-EXIT.
113800     EXIT.
113900
114000 900-READ-HSKPCNPT.
114100     READ HSKPCNPT
114200         AT END MOVE "10" TO OFCODE
114300     END-READ.
114400 900-HSKPCNPT-EXIT.
114500     EXIT.
114600
114700 900-READ-HSKPVALU.
114800     READ HSKPVALU
114900         AT END MOVE "10" TO OFCODE
115000     END-READ.
115100 900-HSKPVALU-EXIT.
115200     EXIT.
115300
115400 999-CLEANUP.
115500     MOVE "999-CLEANUP" TO PARA-NAME.
115600     CLOSE PALGAIN, PALGAOUT, SYSOUT.
115700     DISPLAY "** ROWS READ PASS ONE **".
115800     DISPLAY WS-ROWS-READ-PASS1.
115900     DISPLAY "** ROWS WRITTEN **".
116000     DISPLAY WS-ROWS-WRITTEN.
116100     DISPLAY "** UNKNOWN HEADERS LOGGED **".
116200     DISPLAY WS-UNKNOWN-HEADER-COUNT.
116300     DISPLAY "** UNKNOWN VALUES LOGGED **".
116400     DISPLAY WS-UNKNOWN-VALUE-COUNT.
116500     DISPLAY "** CALLS TO ROMANSFX/CNCPTFMT **".                  030798MM
116600     DISPLAY WS-CALL-COUNT.                                       030798MM
116700     DISPLAY "** LAST OUTPUT LINE WRITTEN (FIRST 80 BYTES) **".
116800     DISPLAY WS-OUT-LINE-PREVIEW.
116900     DISPLAY "******** NORMAL END OF JOB PALGRCOD ********".
117000 999-EXIT.
117100     EXIT.
117200
117300 1000-ABEND-RTN.
117400     WRITE SYSOUT-REC FROM ABEND-REC.
117500     CLOSE SYSOUT.
117600     DISPLAY "*** ABNORMAL END OF JOB - PALGRCOD ***"
117700         UPON CONSOLE.
117800     DISPLAY ABEND-REASON UPON CONSOLE.
117900     DIVIDE ZERO-VAL INTO ONE-VAL.
