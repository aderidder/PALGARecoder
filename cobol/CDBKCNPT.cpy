000100******************************************************************
000200*    COPYBOOK:  CDBKCNPT                                        *
000300*    TITLE:     PALGA PROTOCOL CODEBOOK - CONCEPT RECORD        *
000400*    PURPOSE:   ONE RECORD PER PALGA COLUMN KNOWN TO A GIVEN    *
000500*               PROTOCOL VERSION.  DRIVES HEADER TRANSLATION    *
000600*               AND TELLS THE READER WHETHER A VALUE LIST       *
000700*               (CDBKVALU) EXISTS FOR THIS COLUMN.              *
000800*    SOURCE:    PRE-STAGED FLATTENING OF THE ART-DECOR DATASET  *
000900*               - SEE RUN BOOK FOR THE EXTRACT JOB THAT BUILDS  *
001000*               THIS FILE FROM THE REGISTRY'S PUBLISHED XML.    *
001100*    KEY:       CNPT-PROTOCOL-VERSION + CNPT-PALGA-COL-NAME     *
001200******************************************************************
001300*    CHANGE LOG                                                 *
001400*    031589 JS  ORIGINAL LAYOUT.                                *
001500*    091793 RH  WIDENED CNPT-CONCEPT-DISPLAY 40 TO 60 FOR THE   *
001600*               LONGER DECOR DISPLAY NAMES.                     *
001700******************************************************************
001800 01  CDBK-CNPT-REC.
001900     05  CNPT-PROTOCOL-VERSION       PIC 9(4).
002000     05  CNPT-PALGA-COL-NAME         PIC X(40).
002100     05  CNPT-CONCEPT-CODE           PIC X(20).
002200     05  CNPT-CONCEPT-CODESYSTEM     PIC X(20).
002300     05  CNPT-CONCEPT-DISPLAY        PIC X(60).
002400     05  CNPT-HAS-VALUE-LIST         PIC X(01).
002500         88  CNPT-VALUE-LIST-YES         VALUE "Y".
002600         88  CNPT-VALUE-LIST-NO          VALUE "N".
002700     05  FILLER                      PIC X(05).
