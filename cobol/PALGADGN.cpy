000100******************************************************************
000200*    COPYBOOK:  PALGADGN                                        *
000300*    TITLE:     PALGA RECODER - DIAGNOSTIC LINE LAYOUT          *
000400*    PURPOSE:   ONE LINE WRITTEN TO SYSOUT EACH TIME A COLUMN   *
000500*               HEADER OR A DATA VALUE HAS NO CODEBOOK ENTRY.   *
000600*               THIS IS A BUSINESS-RULE DIAGNOSTIC, NOT AN      *
000700*               ABEND - THE RUN CONTINUES, THE ORIGINAL VALUE   *
000800*               PASSES THROUGH UNCHANGED.                       *
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    040291 JS  ORIGINAL LAYOUT, MODELLED ON THE SHOP'S USUAL   *
001200*               ABEND-REC DUMP LINE.                            *
001300******************************************************************
001400 01  PALGA-DIAG-REC.
001500     05  DIAG-TAG                    PIC X(08).
001600         88  DIAG-UNKNOWN-HEADER         VALUE "*UNKHDR*".
001700         88  DIAG-UNKNOWN-VALUE          VALUE "*UNKVAL*".
001800     05  FILLER                      PIC X(02).
001900     05  DIAG-COLUMN-NAME            PIC X(40).
002000     05  FILLER                      PIC X(02).
002100     05  DIAG-ROW-NUMBER             PIC 9(9).
002200     05  FILLER                      PIC X(02).
002300     05  DIAG-RAW-VALUE              PIC X(40).
002400     05  FILLER                      PIC X(27).
