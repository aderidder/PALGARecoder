000100******************************************************************
000200*    COPYBOOK:  ROMANTAB                                        *
000300*    TITLE:     PALGA ROMAN-NUMERAL SUFFIX TABLE                *
000400*    PURPOSE:   FIXED TABLE OF THE 20 ROMAN NUMERALS PALGA USES *
000500*               TO TAG A REPEATED COLUMN (COLONBIOPT, COLONBIOP *
000600*               TII, ...).  ENTRIES ARE IN LONGEST-NUMERAL-     *
000700*               -FIRST ORDER SO A CALLER TRYING CANDIDATES IN   *
000800*               TABLE ORDER AUTOMATICALLY GETS THE LONGEST-     *
000900*               -MATCH-FIRST RULE FOR FREE.                     *
001000*    USED BY:   PALGRCOD, ROMANSFX                              *
001100******************************************************************
001200*    CHANGE LOG                                                 *
001300*    102688 JS  ORIGINAL TABLE FOR I THRU XX.                   *
001400******************************************************************
001500 01  WS-ROMAN-TABLE-DATA         PIC X(160) VALUE
001600         "XVIII518VIII 48 XIII 413XVII 417III  33 VII  37"
001700-        " XII  312XIV  314XVI  316XIX  319II   22 IV   2"
001800-        "4 VI   26 IX   29 XI   211XV   215XX   220I    "
001900-        "1  V    15 X    110".
002000 01  WS-ROMAN-TABLE REDEFINES WS-ROMAN-TABLE-DATA.
002100     05  ROM-ENTRY OCCURS 20 TIMES.
002200         10  ROM-NUMERAL-TXT     PIC X(5).
002300         10  ROM-NUMERAL-LTH     PIC 9(1).
002400         10  ROM-SUFFIX          PIC X(2).
