000100******************************************************************
000200*    COPYBOOK:  HSKPCNPT                                        *
000300*    TITLE:     PALGA HOUSEKEEPING CODEBOOK - CONCEPT RECORD    *
000400*    PURPOSE:   FLAT LIST OF THE ADMINISTRATIVE PALGA COLUMNS   *
000500*               THAT EXIST OUTSIDE ANY PROTOCOL (T-NUMBER AND   *
000600*               THE LIKE).  SINGLE VERSION, DESCRIPTIONS-ONLY   *
000700*               - NO PROTOCOL-VERSION KEY COMPONENT NEEDED.     *
000800*    KEY:       HSKP-COL-NAME                                   *
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    031589 JS  ORIGINAL LAYOUT.                                *
001200******************************************************************
001300 01  HSKP-CNPT-REC.
001400     05  HSKP-COL-NAME               PIC X(40).
001500     05  HSKP-DISPLAY                PIC X(60).
001600     05  HSKP-VALUE-COUNT            PIC 9(3).
001700     05  FILLER                      PIC X(07).
