000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CNCPTFMT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/89.
000600 DATE-COMPILED. 03/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM APPLIES THE PALGA RECODER'S FIVE
001300*          CONCEPT-TRANSLATION OUTPUT FORMATS TO ONE CODE /
001400*          CODESYSTEM / DISPLAY-NAME TRIPLE.  IT IS CALLED BY
001500*          PALGRCOD FOR PROTOCOL CONCEPTS AND VALUE-LIST ENTRIES
001600*          ONLY - THE HOUSEKEEPING CODEBOOK (HSKPCNPT/HSKPVALU)
001700*          CARRIES NO CODE OR CODESYSTEM OF ITS OWN, SO PALGRCOD
001800*          NEVER CALLS THIS SUBPROGRAM FOR A HOUSEKEEPING COLUMN.
001900*
002000*          FORMAT CODE     MEANING                 RESULT
002100*          -----------     -------                 ------
002200*               1          CODES                   CODE
002300*               2          DESCRIPTIONS             DISPLAY-NAME
002400*               3          CODESYSTEM_AND_CODES    SYS:CODE
002500*               4          CODES_AND_DESCRIPTIONS  CODE:NAME
002600*               5          CDSYS_CODES_AND_DESC    SYS:CODE:NAME
002700******************************************************************
002800*    CHANGE LOG                                                 *
002900*    031589 JS  ORIGINAL PROGRAM - CODES AND DESCRIPTIONS ONLY. *
003000*    062190 JS  ADDED CODESYSTEM_AND_CODES FORMAT FOR THE SNOMED*
003100*               CROSS-REFERENCE PROJECT.                       *
003200*    112891 RH  ADDED THE TWO COMBINED FORMATS (4 AND 5) AT THE *
003300*               REQUEST OF THE REGISTRY LIAISON OFFICE.         *
003400*    081593 RH  DEFENSIVE CHECK FOR AN INVALID FORMAT CODE -    *
003500*               PRIOR TO THIS THE SUBPROGRAM ABENDED ON A       *
003600*               BAD EVALUATE FALL-THROUGH.  TICKET PR-1142.     *
003700*    030798 MM  CALL-COUNT INSTRUMENTATION ADDED FOR THE        *
003800*               RECODER VOLUME STUDY REQUESTED BY OPERATIONS.   *
003900*    112999 MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
004000*               NO CHANGES REQUIRED.  SIGNED OFF PER PR-1981.   *
004100*    042103 KD  CLARIFIED REMARKS ABOVE PER AUDIT FINDING ON    *
004200*               THE HOUSEKEEPING DESCRIPTIONS-ONLY RULE.        *
004300*    031207 TW  VALIDATION NOW GOES THROUGH THE DECLARED CLASS         *
004400*               FORMAT-DIGIT TEST INSTEAD OF THE OLD 5-ENTRY TABLE     *
004500*               SCAN - THE SCAN NEVER MATCHED THE 081593 CHANGELOG     *
004600*               WORDING ANYWAY.  PR-2612.                              *
004700*    031207 TW  REMARKS ABOVE CORRECTED AGAIN - HOUSEKEEPING           *
004800*               VALUES NEVER HAD A CODE OR CODESYSTEM TO FORMAT, SO    *
004900*               THEY NEVER REACHED THIS SUBPROGRAM AT ALL, NOT EVEN AT *
005000*               FORMAT 2 AS THE 042103 ENTRY SAID.  SEE PALGRCOD       *
005100*               PR-2613.                                               *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS FORMAT-DIGIT IS "1" THRU "5".
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600 01  WS-CALL-COUNT                   PIC 9(7) COMP.
006700 01  WS-CALL-COUNT-ALPHA REDEFINES
006800     WS-CALL-COUNT                   PIC X(04).
006900
007000 01  WS-BUILD-AREA                   PIC X(102) VALUE SPACES.
007100 01  WS-BUILD-AREA-R REDEFINES WS-BUILD-AREA.
007200     05  WS-BUILD-CDSYS              PIC X(20).
007300     05  WS-BUILD-COLON-1            PIC X(01).
007400     05  WS-BUILD-CODE               PIC X(20).
007500     05  WS-BUILD-COLON-2            PIC X(01).
007600     05  WS-BUILD-DISPLAY            PIC X(60).
007700
007800 01  WS-MISC-FIELDS.
007900     05  FILLER                      PIC X(06).
008000
008100 LINKAGE SECTION.
008200 01  LK-FORMAT-CODE                  PIC X(01).
008300     88  LK-FMT-CODES                    VALUE "1".
008400     88  LK-FMT-DESCRIPTIONS              VALUE "2".
008500     88  LK-FMT-CDSYS-AND-CODES            VALUE "3".
008600     88  LK-FMT-CODES-AND-DESC             VALUE "4".
008700     88  LK-FMT-CDSYS-CODES-AND-DESC       VALUE "5".
008800 01  LK-CONCEPT-CODE                 PIC X(20).
008900 01  LK-CONCEPT-CODESYSTEM           PIC X(20).
009000 01  LK-CONCEPT-DISPLAY              PIC X(60).
009100 01  LK-FORMATTED-OUT                PIC X(102).
009200 01  LK-FORMATTED-PREVIEW REDEFINES
009300     LK-FORMATTED-OUT                PIC X(40).
009400
009500 PROCEDURE DIVISION USING LK-FORMAT-CODE, LK-CONCEPT-CODE,
009600         LK-CONCEPT-CODESYSTEM, LK-CONCEPT-DISPLAY,
009700         LK-FORMATTED-OUT.
009800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009900     PERFORM 100-MAINLINE THRU 100-EXIT.
010000     GOBACK.
010100
010200 000-HOUSEKEEPING.
010300     ADD +1 TO WS-CALL-COUNT.                                     030798MM
010400     MOVE SPACES TO LK-FORMATTED-OUT, WS-BUILD-AREA.
010500 000-EXIT.
010600     EXIT.
010700
010800 100-MAINLINE.
010900     IF LK-FORMAT-CODE NOT FORMAT-DIGIT                           031207TW
011000         GO TO 100-EXIT.                                          031207TW
011100
011200     EVALUATE TRUE
011300         WHEN LK-FMT-CODES
011400             PERFORM 110-FORMAT-CODES THRU 110-EXIT
011500         WHEN LK-FMT-DESCRIPTIONS
011600             PERFORM 120-FORMAT-DESCRIPTIONS THRU 120-EXIT
011700         WHEN LK-FMT-CDSYS-AND-CODES
011800             PERFORM 130-FORMAT-CDSYS-CODES THRU 130-EXIT
011900         WHEN LK-FMT-CODES-AND-DESC
012000             PERFORM 140-FORMAT-CODES-DESC THRU 140-EXIT
012100         WHEN LK-FMT-CDSYS-CODES-AND-DESC
012200             PERFORM 150-FORMAT-CDSYS-CODES-DESC THRU 150-EXIT
012300     END-EVALUATE.
012400 100-EXIT.
012500     EXIT.
012600
012700 110-FORMAT-CODES.
012800     STRING LK-CONCEPT-CODE DELIMITED BY SPACE
012900         INTO LK-FORMATTED-OUT.
013000 110-EXIT.
013100     EXIT.
013200
013300 120-FORMAT-DESCRIPTIONS.
013400     STRING LK-CONCEPT-DISPLAY DELIMITED BY SPACE
013500         INTO LK-FORMATTED-OUT.
013600 120-EXIT.
013700     EXIT.
013800
013900 130-FORMAT-CDSYS-CODES.                                          062190JS
014000     STRING LK-CONCEPT-CODESYSTEM DELIMITED BY SPACE
014100            ":" DELIMITED BY SIZE
014200            LK-CONCEPT-CODE DELIMITED BY SPACE
014300         INTO LK-FORMATTED-OUT.
014400 130-EXIT.
014500     EXIT.
014600
014700 140-FORMAT-CODES-DESC.                                           112891RH
014800     STRING LK-CONCEPT-CODE DELIMITED BY SPACE
014900            ":" DELIMITED BY SIZE
015000            LK-CONCEPT-DISPLAY DELIMITED BY SPACE
015100         INTO LK-FORMATTED-OUT.
015200 140-EXIT.
015300     EXIT.
015400
015500 150-FORMAT-CDSYS-CODES-DESC.                                     112891RH
015600     STRING LK-CONCEPT-CODESYSTEM DELIMITED BY SPACE
015700            ":" DELIMITED BY SIZE
015800            LK-CONCEPT-CODE DELIMITED BY SPACE
015900            ":" DELIMITED BY SIZE
016000            LK-CONCEPT-DISPLAY DELIMITED BY SPACE
016100         INTO LK-FORMATTED-OUT.
016200 150-EXIT.
016300     EXIT.
