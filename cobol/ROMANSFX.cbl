000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ROMANSFX.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/89.
000600 DATE-COMPILED. 03/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM FINDS THE N-TH ROMAN-NUMERAL SUFFIX
001300*          (I THRU XX, LONGEST NUMERAL TRIED FIRST - SEE
001400*          COPYBOOK ROMANTAB) THAT IS ACTUALLY A TRAILING
001500*          SUBSTRING OF THE PALGA COLUMN NAME PASSED IN.  IT
001600*          DOES NOT KNOW ANYTHING ABOUT THE PROTOCOL CODEBOOK -
001700*          PALGRCOD CALLS IT WITH LK-CANDIDATE-NBR = 1, THEN 2,
001800*          THEN 3 AND SO ON, CHECKING EACH RETURNED PREFIX
001900*          AGAINST THE CODEBOOK ITSELF, UNTIL A PREFIX IS KNOWN
002000*          OR LK-FOUND-SW COMES BACK "N" (NO MORE CANDIDATES).
002100*
002200*          A SECOND BIOPSY COLUMN "COLONBIOPTII" THUS RESOLVES
002300*          ON THE FIRST CALL (CANDIDATE 1 = "II", PREFIX
002400*          "COLONBIOPT") PROVIDED "COLONBIOPT" IS ITSELF A
002500*          KNOWN PROTOCOL COLUMN; "COLONBIOPT" WITH NO ROMAN
002600*          TAIL AT ALL COMES BACK LK-FOUND-SW = "N" ON THE VERY
002700*          FIRST CALL.
002800******************************************************************
002900*    CHANGE LOG                                                 *
003000*    031589 JS  ORIGINAL PROGRAM.                                *
003100*    071290 JS  FIXED A ONE-OFF IN THE PREFIX LENGTH WHEN THE    *
003200*               WHOLE COLUMN NAME WAS ITSELF A ROMAN NUMERAL.    *
003300*    052394 RH  CONVERTED THE NAME COMPARE TO UPPER CASE FIRST - *
003400*               A LOWER-CASE EXPORT FROM THE NEW COLLECTION      *
003500*               SOFTWARE WAS FAILING EVERY MATCH.  TICKET        *
003600*               PR-1523.                                        *
003700*    112999 MM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
003800*               NO CHANGES REQUIRED.  SIGNED OFF PER PR-1981.   *
003900*    081502 KD  REF-MOD BOUNDS CHECK ADDED FOR A ZERO-LENGTH     *
004000*               COLUMN NAME COMING FROM A BLANK HEADER CELL.     *
004100*    031207 TW  WS-CALL-COUNT AND WS-NAME-LENGTH-DISP MOVED            *
004200*               TO 77-LEVEL SCRATCH ITEMS AT THE TOP OF WORKING-       *
004300*               STORAGE, MATCHING THE SHOP'S OWN SCALAR-SWITCH HABIT   *
004400*               (SEE DALYEDIT/PATSRCH).  NO FUNCTIONAL CHANGE.         *
004500*               PR-2614.                                               *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ROMAN-DIGIT IS "I" "V" "X".
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 77  WS-CALL-COUNT                   PIC 9(7) COMP.
006100 77  WS-CALL-COUNT-ALPHA REDEFINES
006200     WS-CALL-COUNT                   PIC X(04).
006300 77  WS-NAME-LENGTH-DISP             PIC 9(02) VALUE ZERO.
006400 77  WS-NAME-LENGTH-ALPHA REDEFINES
006500     WS-NAME-LENGTH-DISP             PIC X(02).
006600 COPY ROMANTAB.
006700
006800 01  WS-UPPER-NAME                   PIC X(40) VALUE SPACES.
006900
007000 01  WS-WORK-FIELDS.
007100     05  WS-TBL-SUB                  PIC 9(02) COMP.
007200     05  WS-MATCH-COUNT              PIC 9(02) COMP.
007300     05  WS-TAIL-START               PIC 9(02) COMP.
007400     05  WS-TAIL-LTH                 PIC 9(02) COMP.
007500     05  FILLER                      PIC X(05).
007600
007700 01  WS-TAIL-CANDIDATE               PIC X(05) VALUE SPACES.
007800 01  WS-TAIL-CANDIDATE-R REDEFINES
007900     WS-TAIL-CANDIDATE.
008000     05  WS-TAIL-CAND-1ST            PIC X(01).
008100     05  WS-TAIL-CAND-REST           PIC X(04).
008200
008300 LINKAGE SECTION.
008400 01  LK-COLUMN-NAME                  PIC X(40).
008500 01  LK-NAME-LENGTH                  PIC 9(02) COMP.
008600 01  LK-CANDIDATE-NBR                PIC 9(02) COMP.
008700 01  LK-PREFIX-OUT                   PIC X(40).
008800 01  LK-SUFFIX-OUT                   PIC X(02).
008900 01  LK-FOUND-SW                     PIC X(01).
009000     88  LK-CANDIDATE-FOUND              VALUE "Y".
009100
009200 PROCEDURE DIVISION USING LK-COLUMN-NAME, LK-NAME-LENGTH,
009300         LK-CANDIDATE-NBR, LK-PREFIX-OUT, LK-SUFFIX-OUT,
009400         LK-FOUND-SW.
009500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009600     IF LK-NAME-LENGTH NOT = ZERO                                 081502KD
009700         PERFORM 100-MAINLINE THRU 100-EXIT.
009800     GOBACK.
009900
010000 000-HOUSEKEEPING.
010100     ADD +1 TO WS-CALL-COUNT.
010200     MOVE LK-NAME-LENGTH TO WS-NAME-LENGTH-DISP.
010300     MOVE "N" TO LK-FOUND-SW.
010400     MOVE SPACES TO LK-PREFIX-OUT, LK-SUFFIX-OUT.
010500     MOVE ZERO TO WS-MATCH-COUNT.
010600     MOVE SPACES TO WS-UPPER-NAME.
010700     MOVE LK-COLUMN-NAME TO WS-UPPER-NAME.
010800     INSPECT WS-UPPER-NAME CONVERTING                             052394RH
010900         "abcdefghijklmnopqrstuvwxyz" TO
011000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011100 000-EXIT.
011200     EXIT.
011300
011400 100-MAINLINE.
011500     PERFORM 110-SCAN-ONE-ENTRY THRU 110-EXIT
011600             VARYING WS-TBL-SUB FROM 1 BY 1
011700             UNTIL WS-TBL-SUB > 20 OR LK-CANDIDATE-FOUND.
011800 100-EXIT.
011900     EXIT.
012000
012100 110-SCAN-ONE-ENTRY.
012200     MOVE ROM-NUMERAL-LTH(WS-TBL-SUB) TO WS-TAIL-LTH.
012300     IF WS-TAIL-LTH > LK-NAME-LENGTH
012400         GO TO 110-EXIT.
012500
012600     COMPUTE WS-TAIL-START = LK-NAME-LENGTH - WS-TAIL-LTH + 1.
012700     MOVE SPACES TO WS-TAIL-CANDIDATE.
012800     MOVE WS-UPPER-NAME(WS-TAIL-START:WS-TAIL-LTH)
012900         TO WS-TAIL-CANDIDATE(1:WS-TAIL-LTH).
013000
013100     IF WS-TAIL-CANDIDATE(1:WS-TAIL-LTH) NOT =
013200             ROM-NUMERAL-TXT(WS-TBL-SUB)(1:WS-TAIL-LTH)
013300         GO TO 110-EXIT.
013400
013500     ADD +1 TO WS-MATCH-COUNT.
013600     IF WS-MATCH-COUNT NOT = LK-CANDIDATE-NBR
013700         GO TO 110-EXIT.
013800
013900     MOVE "Y" TO LK-FOUND-SW.
014000     IF WS-TAIL-START > 1                                         071290JS
014100         MOVE WS-UPPER-NAME(1:WS-TAIL-START - 1)
014200             TO LK-PREFIX-OUT(1:WS-TAIL-START - 1).
014300     MOVE ROM-SUFFIX(WS-TBL-SUB) TO LK-SUFFIX-OUT.
014400 110-EXIT.
014500     EXIT.
